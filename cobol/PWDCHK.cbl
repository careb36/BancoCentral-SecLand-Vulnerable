000100******************************************************************
000200* This program is to carry the password-strength edit that used
000300*    to live in the branch terminal's new-user registration
000400*    screen, so the overnight CREATE conversion run applies the
000500*    identical rule to a new-account password (CR-4810).
000600*
000700* Called by ACCT-POST, one CALL per CREATE request that carries
000800*    a REQ-NEW-PASSWORD.  Checks run in a fixed order and stop at
000900*    the first failure - only the first reason is ever returned.
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 PWDCHK.                              CR4810  
001500 AUTHOR.                     R. ALDANA.
001600 INSTALLATION.                CENTRALBANK DP CENTER - DEPOSIT
001700                              ACCOUNTING.
001800 DATE-WRITTEN.               2016-02-09.
001900 DATE-COMPILED.
002000 SECURITY.                   CENTRALBANK INTERNAL USE ONLY - NOT
002100                              FOR DISTRIBUTION OUTSIDE DP CENTER.
002200*-----------------------------------------------------------------
002300* Change log
002400*-----------------------------------------------------------------
002500*   2016-02-09  R.ALDANA    Initial version, carried the five
002600*                           ordered edits off the retired online
002700*                           registration screen so ACCT-POST has
002800*                           somewhere to send a CREATE request's
002900*                           password (CR-4810).
003400*   2016-06-02  R.ALDANA    Reworked the per-character scan to
003500*                           use the CLASS SPECIAL-CHARACTER test
003600*                           off SPECIAL-NAMES instead of a hand
003700*                           built character list, and pulled the
003800*                           rejection texts into a REDEFINES
003900*                           table the way INVENT-REPORT does its
004000*                           day-name table (CR-4822).
004050*   2016-08-15  R.ALDANA    Audit finding - the non-alphanumeric
004051*                           check's CLASS SPECIAL-CHARACTER list
004052*                           left out the blank space, so a
004053*                           password satisfying the rule with an
004054*                           embedded space (e.g. "Aa1 aaaaaaaa")
004055*                           was wrongly bounced.  Added " " to
004056*                           the class (CR-4902).  Note - a
004057*                           password whose ONLY qualifying
004058*                           character is a space in the LAST
004059*                           position still fails the length
004060*                           edit below - REQ-NEW-PASSWORD is a
004061*                           bare PIC X(40) with no length field
004062*                           of its own, so 200-FIND-PASSWORD-
004063*                           LENGTH can't tell a trailing space
004064*                           from fill and trims it off before
004065*                           this rule ever sees it.
004100*-----------------------------------------------------------------
004200******************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            IBM-4341.
004700 SPECIAL-NAMES.
004800     CLASS SPECIAL-CHARACTER IS                                   CR4822  
004900         "!" "@" "#" "$" "%" "^" "&" "*" "(" ")" "-" "_" "+" "="
005000         "[" "]" "{" "}" ";" ":" "," "." "<" ">" "?" "/" "~" "`"
005100         "\" "|" "'" '"' " ".                                     CR4902  
005200
005300******************************************************************
005400 DATA                        DIVISION.
005500*-----------------------------------------------------------------
005600 WORKING-STORAGE             SECTION.
005700*-----------------------------------------------------------------
005800 01  SWITCHES-AND-COUNTERS.
005900     05  FOUND-UPPER-SW       PIC X(01) VALUE "N".
006000     05  FOUND-LOWER-SW       PIC X(01) VALUE "N".
006100     05  FOUND-DIGIT-SW       PIC X(01) VALUE "N".
006200     05  FOUND-SPECIAL-SW     PIC X(01) VALUE "N".
006300     05  COMMON-MATCH-SW      PIC X(01) VALUE "N".
006400     05  FILLER                  PIC X(05).
006500
006600*-----------------------------------------------------------------
006650* SCAN-INDEX is carried stand-alone, not in a group - it is reset
006660* and re-driven by three different VARYING clauses below and has
006670* no business sharing a record with the one-time table counters.
006680*-----------------------------------------------------------------
006690 77  SCAN-INDEX               PIC S9(04) COMP.
006700
006710 01  SCAN-COUNTERS.
006800     05  TABLE-INDEX          PIC S9(04) COMP.
006900     05  PASSWORD-LEN         PIC S9(04) COMP.
007000     05  FILLER                  PIC X(04).
007100
007200 01  LOWERCASE-WORK.
007300     05  LOWERCASE-PASSWORD   PIC X(40).
007400     05  FILLER                  PIC X(04).
007500
007600*-----------------------------------------------------------------
007700* Common-password list, case-folded, widest entry "password123"
007800* padded out to the full 40-byte field so the compare against
007900* LOWERCASE-PASSWORD is a straight whole-field equality - no
008000* separate length match needed.
008100*-----------------------------------------------------------------
008200 01  COMMON-PASSWORD-LIST.
008300     05  FILLER                  PIC X(40) VALUE "password123".
008400     05  FILLER                  PIC X(40) VALUE "admin123".
008500     05  FILLER                  PIC X(40) VALUE "12345678".
008600     05  FILLER                  PIC X(40) VALUE "qwerty123".
008800
008900 01  COMMON-PASSWORD-TABLE REDEFINES COMMON-PASSWORD-LIST.
009000     05  COMMON-PASSWORD-ENTRY   PIC X(40) OCCURS 4 TIMES.
009100
009200*-----------------------------------------------------------------
009300* Rejection-reason texts, indexed the same order as the edit
009400* paragraphs below fire - same FILLER/REDEFINES table idiom as
009500* the day-name table in INVENT-REPORT.
009600*-----------------------------------------------------------------
009700 01  REJECT-REASON-LIST.
009800     05  FILLER                  PIC X(60)
009900         VALUE "Password must be at least 12 characters".
010000     05  FILLER                  PIC X(60)
010100         VALUE "Password must contain an uppercase letter".
010200     05  FILLER                  PIC X(60)
010300         VALUE "Password must contain a lowercase letter".
010400     05  FILLER                  PIC X(60)
010500         VALUE "Password must contain a digit".
010600     05  FILLER                  PIC X(60)
010700         VALUE "Password must contain a non-alphanumeric char".
010800     05  FILLER                  PIC X(60)
010900         VALUE "Password is on the common-password list".
011000
011100 01  REJECT-REASON-TABLE REDEFINES REJECT-REASON-LIST.            CR4822  
011200     05  REJECT-REASON-ENTRY     PIC X(60) OCCURS 6 TIMES.
011300
011400*-----------------------------------------------------------------
011500 LINKAGE                     SECTION.
011600*-----------------------------------------------------------------
011700 01  PWDCHK-PARAMETERS.
011800     05  LS-PASSWORD             PIC X(40).
011900     05  LS-REJECT-SW            PIC X(01).
012000         88  LS-PASSWORD-REJECTED            VALUE "Y".
012100     05  LS-REJECT-REASON        PIC X(60).
012200     05  FILLER                  PIC X(05).
012300
012400 01  LS-PASSWORD-TABLE REDEFINES PWDCHK-PARAMETERS.
012500     05  LS-PWD-CHAR             PIC X(01) OCCURS 40 TIMES.
012600     05  FILLER                  PIC X(66).
012700
012800******************************************************************
012900 PROCEDURE                   DIVISION USING PWDCHK-PARAMETERS.
013000*-----------------------------------------------------------------
013100 100-CHECK-PASSWORD-STRENGTH.
013200     MOVE "N" TO LS-REJECT-SW.
013300     MOVE SPACES TO LS-REJECT-REASON.
013400     PERFORM 200-FIND-PASSWORD-LENGTH.
013500     PERFORM 200-SCAN-CHARACTER-CLASSES.
013600     PERFORM 200-EDIT-PASSWORD-RULES
013650         THRU 200-EDIT-PASSWORD-RULES-EXIT.
013700
015200     EXIT PROGRAM.
015210
015220*-----------------------------------------------------------------
015230* The five rules fire in a fixed order off the old registration
015240* screen (CR-4810) - first one that trips drops straight out of
015250* the range, same as that screen's field-by-field tab-off edit.
015260*-----------------------------------------------------------------
015270 200-EDIT-PASSWORD-RULES.
015280     PERFORM 210-EDIT-MINIMUM-LENGTH.
015290     IF LS-PASSWORD-REJECTED
015300         GO TO 200-EDIT-PASSWORD-RULES-EXIT
015310     END-IF.
015320     PERFORM 210-EDIT-HAS-UPPERCASE.
015330     IF LS-PASSWORD-REJECTED
015340         GO TO 200-EDIT-PASSWORD-RULES-EXIT
015350     END-IF.
015360     PERFORM 210-EDIT-HAS-LOWERCASE.
015370     IF LS-PASSWORD-REJECTED
015380         GO TO 200-EDIT-PASSWORD-RULES-EXIT
015390     END-IF.
015400     PERFORM 210-EDIT-HAS-DIGIT.
015410     IF LS-PASSWORD-REJECTED
015420         GO TO 200-EDIT-PASSWORD-RULES-EXIT
015430     END-IF.
015440     PERFORM 210-EDIT-HAS-SPECIAL-CHAR.
015450     IF LS-PASSWORD-REJECTED
015460         GO TO 200-EDIT-PASSWORD-RULES-EXIT
015470     END-IF.
015480     PERFORM 210-EDIT-NOT-COMMON-PASSWORD.
015490
015500 200-EDIT-PASSWORD-RULES-EXIT.
015510     EXIT.
015520
015530*-----------------------------------------------------------------
015600* Actual length of the password, trailing spaces don't count -
015700* scan back from position 40 to the last non-space byte.  Per
015710* the CR-4902 note above, this is why a trailing space can
015720* never be the character that satisfies the fifth edit below -
015730* it reads as fill, not password, before it gets that far.
015800*-----------------------------------------------------------------
015900 200-FIND-PASSWORD-LENGTH.
016000     MOVE 40 TO SCAN-INDEX.
016100     PERFORM 250-SCAN-BACK-ONE-CHAR
016200         VARYING SCAN-INDEX FROM 40 BY -1
016300         UNTIL SCAN-INDEX = 0
016400            OR LS-PWD-CHAR (SCAN-INDEX) NOT = SPACE.
016500     MOVE SCAN-INDEX TO PASSWORD-LEN.
016600
016700 250-SCAN-BACK-ONE-CHAR.
016800     CONTINUE.
016900
017000*-----------------------------------------------------------------
017100* One pass over the real characters of the password, setting
017200* the found-switches for each character class as they turn up.
017300*-----------------------------------------------------------------
017400 200-SCAN-CHARACTER-CLASSES.
017500     MOVE "N" TO FOUND-UPPER-SW.
017600     MOVE "N" TO FOUND-LOWER-SW.
017700     MOVE "N" TO FOUND-DIGIT-SW.
017800     MOVE "N" TO FOUND-SPECIAL-SW.
017900     PERFORM 250-SCAN-ONE-PASSWORD-CHAR
018000         VARYING SCAN-INDEX FROM 1 BY 1
018100         UNTIL SCAN-INDEX > PASSWORD-LEN.
018200
018300 250-SCAN-ONE-PASSWORD-CHAR.
018400     EVALUATE TRUE
018500         WHEN LS-PWD-CHAR (SCAN-INDEX) IS ALPHABETIC-UPPER
018600             MOVE "Y" TO FOUND-UPPER-SW
018700         WHEN LS-PWD-CHAR (SCAN-INDEX) IS ALPHABETIC-LOWER
018800             MOVE "Y" TO FOUND-LOWER-SW
018900         WHEN LS-PWD-CHAR (SCAN-INDEX) IS NUMERIC
019000             MOVE "Y" TO FOUND-DIGIT-SW
019100         WHEN LS-PWD-CHAR (SCAN-INDEX) IS SPECIAL-CHARACTER
019200             MOVE "Y" TO FOUND-SPECIAL-SW
019300         WHEN OTHER
019400             CONTINUE
019500     END-EVALUATE.
019600
019700*-----------------------------------------------------------------
019800 210-EDIT-MINIMUM-LENGTH.
019900     IF PASSWORD-LEN < 12
020000         MOVE "Y" TO LS-REJECT-SW
020100         MOVE REJECT-REASON-ENTRY (1) TO LS-REJECT-REASON
020200     END-IF.
020300
020400*-----------------------------------------------------------------
020500 210-EDIT-HAS-UPPERCASE.
020600     IF FOUND-UPPER-SW NOT = "Y"
020700         MOVE "Y" TO LS-REJECT-SW
020800         MOVE REJECT-REASON-ENTRY (2) TO LS-REJECT-REASON
020900     END-IF.
021000
021100*-----------------------------------------------------------------
021200 210-EDIT-HAS-LOWERCASE.
021300     IF FOUND-LOWER-SW NOT = "Y"
021400         MOVE "Y" TO LS-REJECT-SW
021500         MOVE REJECT-REASON-ENTRY (3) TO LS-REJECT-REASON
021600     END-IF.
021700
021800*-----------------------------------------------------------------
021900 210-EDIT-HAS-DIGIT.
022000     IF FOUND-DIGIT-SW NOT = "Y"
022100         MOVE "Y" TO LS-REJECT-SW
022200         MOVE REJECT-REASON-ENTRY (4) TO LS-REJECT-REASON
022300     END-IF.
022400
022500*-----------------------------------------------------------------
022600 210-EDIT-HAS-SPECIAL-CHAR.
022700     IF FOUND-SPECIAL-SW NOT = "Y"
022800         MOVE "Y" TO LS-REJECT-SW
022900         MOVE REJECT-REASON-ENTRY (5) TO LS-REJECT-REASON
023000     END-IF.
023100
023200*-----------------------------------------------------------------
023300* Fold a working copy to lower case with INSPECT ... CONVERTING
023400* and compare it whole-field against each common-password entry.
023500*-----------------------------------------------------------------
023600 210-EDIT-NOT-COMMON-PASSWORD.
023700     MOVE LS-PASSWORD TO LOWERCASE-PASSWORD.
023800     INSPECT LOWERCASE-PASSWORD CONVERTING
023900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
024000         "abcdefghijklmnopqrstuvwxyz".
024100     MOVE "N" TO COMMON-MATCH-SW.
024200     PERFORM 250-COMPARE-ONE-COMMON-PWD
024300         VARYING TABLE-INDEX FROM 1 BY 1
024400         UNTIL TABLE-INDEX > 4.
024500     IF COMMON-MATCH-SW = "Y"
024600         MOVE "Y" TO LS-REJECT-SW
024700         MOVE REJECT-REASON-ENTRY (6) TO LS-REJECT-REASON
024800     END-IF.
024900
025000 250-COMPARE-ONE-COMMON-PWD.
025100     IF LOWERCASE-PASSWORD =
025200             COMMON-PASSWORD-ENTRY (TABLE-INDEX)
025300         MOVE "Y" TO COMMON-MATCH-SW
025400     END-IF.
