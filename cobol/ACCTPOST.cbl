000100******************************************************************
000200* This program is to implement the nightly Account Posting Run
000300*    against the deposit-account ledger, replacing the old
000400*    branch-terminal online posting queue with a single batch
000500*    pass over the day's requests.
000600*
000700* Used File
000800*    - Account Master File (Relative): ACCTMAST
000900*    - Posting Request File: POSTREQ
001000*    - Transaction Journal File: TXNJRNL
001100*    - Exception Report File: EXCRPT
001200*
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 ACCT-POST.
001700 AUTHOR.                     G. VANCE.
001800 INSTALLATION.                CENTRALBANK DP CENTER - DEPOSIT
001900                              ACCOUNTING.
002000 DATE-WRITTEN.               1984-09-12.
002100 DATE-COMPILED.
002200 SECURITY.                   CENTRALBANK INTERNAL USE ONLY - NOT
002300                              FOR DISTRIBUTION OUTSIDE DP CENTER.
002400*-----------------------------------------------------------------
002500* Change log
002600*-----------------------------------------------------------------
002700*   1984-09-12  G.VANCE     Initial version, batch replacement
002800*                           for the branch terminal online
002900*                           posting queue (CR-1027).
003000*   1985-02-04  G.VANCE     Added DELETE request handling, teller
003100*                           ops wanted account closure off the
003200*                           terminal moved to the overnight run
003300*                           (CR-1066).
003400*   1986-07-30  H.DEWITT    Fixed a bug where a TRANSFER against
003500*                           an unknown destination account still
003600*                           posted the debit side (CR-1144).
003700*   1990-11-19  H.DEWITT    Added the control-totals trailer on
003800*                           the exception report, branch audit
003900*                           wanted run totals without a separate
004000*                           report (CR-1390).
004100*   1998-09-08  T.OKONKWO   Y2K remediation - ACCT-CREATED-DATE
004200*                           and TXN-DATE widened from YYMMDD to
004300*                           CCYYMMDD throughout (CR-5213).
004400*   1999-01-14  T.OKONKWO   Y2K - confirmed run-date ACCEPT FROM
004500*                           DATE YYYYMMDD already century-safe,
004600*                           no further change needed (CR-5214).
004700*   2003-04-21  T.OKONKWO   Added the CC/YY/MM/DD REDEFINES on
004800*                           the created-date for the statistics
004900*                           extract job (CR-5390).
005000*   2011-01-18  M.PRUITT    ACCT-BALANCE and amount fields moved
005100*                           from signed zoned to COMP-3 to match
005200*                           the general-ledger interface file
005300*                           spec (CR-5944).
005400*   2015-06-02  R.ALDANA    Added the logical-delete status byte
005500*                           - DELETE no longer removes the
005600*                           relative record, it only flips the
005700*                           status byte, so ACCT-ID numbering
005800*                           never has to be reused (CR-4401).
005900*   2015-09-14  R.ALDANA    Closed a gap where a deleted account
006000*                           could still be found by DEPOSIT or
006100*                           TRANSFER (CR-4488).
006200*   2016-02-09  R.ALDANA    Folded the account-number generation
006300*                           and password-strength edit in from
006400*                           the retired online registration
006500*                           front end, so new-account requests
006600*                           created in this run carry the same
006700*                           edits the terminal used to apply
006800*                           (CR-4777, CR-4810).
006900*   2016-06-02  R.ALDANA    Pulled the totals-trailer print
007000*                           lines into copybook EXCTOT and added
007100*                           the UPSI-0 trace switch for DP
007200*                           center problem determination
007300*                           (CR-4822).
007350*   2016-09-01  R.ALDANA    Audit finding - ACCT-SEQ-NBR was
007360*                           declared stand-alone with no VALUE
007370*                           and 300-INITIALIZE-SWITCHES-AND-
007380*                           COUNTERS never touched it, so the
007390*                           first CREATE of a run built its
007400*                           ACCT-NUMBER suffix off whatever was
007410*                           left in storage.  Added MOVE ZERO TO
007420*                           ACCT-SEQ-NBR to the initialize
007430*                           paragraph (CR-4911).
007440*-----------------------------------------------------------------
007500******************************************************************
007600 ENVIRONMENT                 DIVISION.
007700*-----------------------------------------------------------------
007800 CONFIGURATION               SECTION.
007900 SOURCE-COMPUTER.            IBM-4341.
008000 SPECIAL-NAMES.
008100     SWITCH UPSI-0 IS ACCTPOST-TRACE-SWITCH                       CR4822  
008200         ON STATUS IS ACCTPOST-TRACE-ON
008300         OFF STATUS IS ACCTPOST-TRACE-OFF.
008400*-----------------------------------------------------------------
008500 INPUT-OUTPUT                SECTION.
008600 FILE-CONTROL.
008700     SELECT  ACCTMAST-FILE
008800             ASSIGN TO "ACCTMAST"
008900             ORGANIZATION IS RELATIVE
009000             ACCESS MODE IS RANDOM
009100             RELATIVE KEY IS ACCTMAST-RELKEY
009200             FILE STATUS IS ACCTMAST-STATUS.
009300
009400     SELECT  POSTREQ-FILE
009500             ASSIGN TO "POSTREQ"
009600             ORGANIZATION IS LINE SEQUENTIAL
009700             FILE STATUS IS POSTREQ-STATUS.
009800
009900     SELECT  TXNJRNL-FILE
010000             ASSIGN TO "TXNJRNL"
010100             ORGANIZATION IS LINE SEQUENTIAL
010200             FILE STATUS IS TXNJRNL-STATUS.
010300
010400     SELECT  EXCRPT-FILE
010500             ASSIGN TO "EXCRPT"
010600             ORGANIZATION IS LINE SEQUENTIAL
010700             FILE STATUS IS EXCRPT-STATUS.
010800
010900******************************************************************
011000 DATA                        DIVISION.
011100*-----------------------------------------------------------------
011200 FILE                        SECTION.
011300 FD  ACCTMAST-FILE
011400     RECORD CONTAINS 102 CHARACTERS
011500     DATA RECORD IS ACCT-MASTER-RECORD.
011600     COPY ACCTMAST.
011700
011800 FD  POSTREQ-FILE
011900     RECORD CONTAINS 163 CHARACTERS
012000     DATA RECORD IS POST-REQUEST-RECORD.
012100     COPY POSTREQ.
012200
012300 FD  TXNJRNL-FILE
012400     RECORD CONTAINS 90 CHARACTERS
012500     DATA RECORD IS TXN-JOURNAL-RECORD.
012600     COPY TXNJRNL.
012700
012800 FD  EXCRPT-FILE
012900     RECORD CONTAINS 91 CHARACTERS
013000     DATA RECORD IS EXCEPTION-REPORT-RECORD.
013100     COPY EXCRPT.
013200
013300*-----------------------------------------------------------------
013400 WORKING-STORAGE             SECTION.
013500*-----------------------------------------------------------------
013600*    Totals-trailer print lines, same width as EXCEPTION-REPORT
013700*    -RECORD - written to EXCRPT-FILE with WRITE ... FROM.
013800     COPY EXCTOT.                                                 CR4822
013900
014000*-----------------------------------------------------------------
014100* Stand-alone run counter, not part of any group record - the
014200* account-number suffix in BUSINESS RULE AC-3 is built off this.
014300*-----------------------------------------------------------------
014400 77  ACCT-SEQ-NBR                PIC 9(08)       COMP.
014500
014600 01  SWITCHES-AND-COUNTERS.
014700     05  POSTREQ-EOF-SW          PIC X(01) VALUE "N".
014800         88  POSTREQ-EOF                    VALUE "Y".
014900     05  SOURCE-FOUND-SW         PIC X(01) VALUE "N".
015000         88  SOURCE-FOUND                   VALUE "Y".
015100     05  DEST-FOUND-SW           PIC X(01) VALUE "N".
015200         88  DEST-FOUND                     VALUE "Y".
015300     05  REQUEST-REJECTED-SW     PIC X(01) VALUE "N".
015400         88  REQUEST-REJECTED               VALUE "Y".
015500     05  FILLER                  PIC X(10).
015600
015700 01  RUN-COUNTERS.
015800     05  ACCT-SEQ-DISPLAY        PIC 9(08).
015900     05  NEXT-ACCT-ID            PIC 9(09)       COMP.
016000     05  NEXT-TXN-ID             PIC 9(09)       COMP.
016100     05  CREATE-COUNT            PIC 9(09)       COMP.
016200     05  DEPOSIT-COUNT           PIC 9(09)       COMP.
016300     05  DELETE-COUNT            PIC 9(09)       COMP.
016400     05  TRANSFER-COUNT          PIC 9(09)       COMP.
016500     05  EXCEPTION-COUNT         PIC 9(09)       COMP.
016600     05  FILLER                  PIC X(04).
016700
016800 01  ACCUMULATORS.
016900     05  DEPOSIT-TOTAL           PIC S9(15)V99 COMP-3.
017000     05  TRANSFER-TOTAL          PIC S9(15)V99 COMP-3.
017100     05  FILLER                  PIC X(06).
017200
017300 01  FILE-STATUS.
017400     05  ACCTMAST-RELKEY         PIC 9(09)       COMP.
017500     05  ACCTMAST-STATUS         PIC X(02).
017600     05  POSTREQ-STATUS          PIC X(02).
017700     05  TXNJRNL-STATUS          PIC X(02).
017800     05  EXCRPT-STATUS           PIC X(02).
017900     05  FILLER                  PIC X(08).
018000
018100 01  TRANSFER-WORK.
018200     05  TRANS-SRC-BALANCE       PIC S9(15)V99 COMP-3.
018300     05  TRANS-DEST-BALANCE      PIC S9(15)V99 COMP-3.
018400     05  FILLER                  PIC X(06).
018500
018600 01  NEW-ACCT-NUMBER-AREA.
018700     05  NEW-ACCT-NUMBER         PIC X(36).
018800     05  FILLER                  PIC X(04).
018900
019000 01  EXCEPTION-WORK.
019100     05  EXCEPTION-REASON        PIC X(60).
019200     05  FILLER                  PIC X(05).
019300
019400*-----------------------------------------------------------------
019500* Mirrors PWDCHK's own LINKAGE SECTION record field for field -
019600* same group name, LS- prefix, same shop habit as ComputeValue's
019700* LINK-PARAMETERS (CR-4810).
019800*-----------------------------------------------------------------
019900 01  PWDCHK-PARAMETERS.
020000     05  LS-PASSWORD             PIC X(40).
020100     05  LS-REJECT-SW            PIC X(01).
020200         88  LS-PASSWORD-REJECTED            VALUE "Y".
020300     05  LS-REJECT-REASON        PIC X(60).
020400     05  FILLER                  PIC X(05).
020500
020600 01  RUN-DATE.
020700     05  RUN-DATE-CCYYMMDD       PIC 9(08).
020800     05  FILLER                  PIC X(04).
020900
021000 01  RUN-DATE-R REDEFINES RUN-DATE.
021100     05  RUN-DATE-CC             PIC 9(02).
021200     05  RUN-DATE-YY             PIC 9(02).
021300     05  RUN-DATE-MM             PIC 9(02).
021400     05  RUN-DATE-DD             PIC 9(02).
021500     05  FILLER                  PIC X(04).
021600
021700******************************************************************
021800 PROCEDURE                   DIVISION.
021900*-----------------------------------------------------------------
022000* Main procedure
022100*-----------------------------------------------------------------
022200 100-POST-ACCOUNTS.
022300     PERFORM 200-INITIATE-ACCT-POST.
022400     PERFORM 200-PROCEED-ACCT-POST UNTIL POSTREQ-EOF.
022500     PERFORM 200-TERMINATE-ACCT-POST.
022600
022700     STOP RUN.
022800
022900******************************************************************
023000* Open all four files, initialize counters and totals, get the
023100* run date, and prime the read of the first posting request.
023200*-----------------------------------------------------------------
023300 200-INITIATE-ACCT-POST.
023400     PERFORM 300-OPEN-ALL-FILES.
023500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023600     PERFORM 300-GET-RUN-DATE.
023700     PERFORM 300-READ-POSTREQ-FILE-IN.
023800
023900*-----------------------------------------------------------------
024000* Dispatch one posting request to the paragraph that handles its
024100* REQ-TYPE, then read the next request.  An unrecognized type is
024200* rejected to the exception report, the run never aborts on one
024300* bad record.
024400*-----------------------------------------------------------------
024500 200-PROCEED-ACCT-POST.
024600     PERFORM 400-TRACE-REQUEST-IF-ON.
024700     EVALUATE TRUE
024800         WHEN REQ-IS-CREATE
024900             PERFORM 300-PROCESS-CREATE-REQUEST
025000         WHEN REQ-IS-DEPOSIT
025100             PERFORM 300-PROCESS-DEPOSIT-REQUEST
025200         WHEN REQ-IS-TRANSFER
025300             PERFORM 300-PROCESS-TRANSFER-REQUEST
025400         WHEN REQ-IS-DELETE
025500             PERFORM 300-PROCESS-DELETE-REQUEST
025600         WHEN OTHER
025700             PERFORM 300-PROCESS-UNKNOWN-REQUEST
025800     END-EVALUATE.
025900     PERFORM 300-READ-POSTREQ-FILE-IN.
026000
026100*-----------------------------------------------------------------
026200* Print the control-totals trailer and close all files.
026300*-----------------------------------------------------------------
026400 200-TERMINATE-ACCT-POST.
026500     PERFORM 300-PRINT-TOTALS-TRAILER.
026600     PERFORM 300-CLOSE-ALL-FILES.
026700     DISPLAY "ACCT-POST RUN COMPLETE".
026800
026900******************************************************************
027000 300-OPEN-ALL-FILES.
027100     OPEN    I-O     ACCTMAST-FILE
027200             INPUT   POSTREQ-FILE
027300             OUTPUT  TXNJRNL-FILE
027400             OUTPUT  EXCRPT-FILE.
027500
027600*-----------------------------------------------------------------
027700 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027800     INITIALIZE SWITCHES-AND-COUNTERS
027900                RUN-COUNTERS
028000                ACCUMULATORS.
028100     MOVE 1 TO NEXT-ACCT-ID.
028200     MOVE 1 TO NEXT-TXN-ID.
028250     MOVE ZERO TO ACCT-SEQ-NBR.                                  CR4911
028300
028400*-----------------------------------------------------------------
028500 300-GET-RUN-DATE.
028600     ACCEPT RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
028700
028800*-----------------------------------------------------------------
028900 300-READ-POSTREQ-FILE-IN.
029000     READ POSTREQ-FILE
029100             AT END      MOVE "Y" TO POSTREQ-EOF-SW.
029200
029300*-----------------------------------------------------------------
029400* CREATE request - AC-1, AC-2, AU-1 edits, then AC-3 account
029500* number generation and the new master record.
029600*-----------------------------------------------------------------
029700 300-PROCESS-CREATE-REQUEST.
029800     MOVE "N" TO REQUEST-REJECTED-SW.
029900     MOVE SPACES TO EXCEPTION-REASON.
030000     PERFORM 400-EDIT-CREATE-REQUEST
030100         THRU 400-EDIT-CREATE-REQUEST-EXIT.
030200     IF REQUEST-REJECTED
030300         PERFORM 400-WRITE-EXCEPTION-LINE
030400         PERFORM 400-ACCUMULATE-EXCEPTION-TOTALS
030500     ELSE
030600         PERFORM 400-GENERATE-ACCT-NUMBER
030700         PERFORM 400-WRITE-NEW-ACCT-MASTER
030800         IF REQ-INITIAL-DEPOSIT > 0
030900             PERFORM 400-WRITE-INITIAL-DEPOSIT-JRNL
031000         END-IF
031100         PERFORM 400-ACCUMULATE-CREATE-TOTALS
031200     END-IF.
031300
031400*-----------------------------------------------------------------
031500* DEPOSIT request - find the destination account, edit AC-4,
031600* post the credit.
031700*-----------------------------------------------------------------
031800 300-PROCESS-DEPOSIT-REQUEST.
031900     MOVE "N" TO REQUEST-REJECTED-SW.
032000     MOVE SPACES TO EXCEPTION-REASON.
032100     PERFORM 400-FIND-DEST-ACCOUNT.
032200     IF NOT DEST-FOUND
032300         MOVE "Y" TO REQUEST-REJECTED-SW
032400         MOVE "Destination account not found" TO EXCEPTION-REASON
032500     END-IF.
032600     IF NOT REQUEST-REJECTED
032700         PERFORM 400-EDIT-DEPOSIT-AMOUNT
032800     END-IF.
032900     IF REQUEST-REJECTED
033000         PERFORM 400-WRITE-EXCEPTION-LINE
033100         PERFORM 400-ACCUMULATE-EXCEPTION-TOTALS
033200     ELSE
033300         PERFORM 400-POST-DEPOSIT-TO-MASTER
033400         PERFORM 400-WRITE-DEPOSIT-JRNL
033500         PERFORM 400-ACCUMULATE-DEPOSIT-TOTALS
033600     END-IF.
033700
033800*-----------------------------------------------------------------
033900* DELETE request - find the account, edit AC-5, flip the
034000* logical-delete status byte.
034100*-----------------------------------------------------------------
034200 300-PROCESS-DELETE-REQUEST.
034300     MOVE "N" TO REQUEST-REJECTED-SW.
034400     MOVE SPACES TO EXCEPTION-REASON.
034500     PERFORM 400-FIND-SOURCE-ACCOUNT.
034600     IF NOT SOURCE-FOUND
034700         MOVE "Y" TO REQUEST-REJECTED-SW
034800         MOVE "Source account not found" TO EXCEPTION-REASON
034900     END-IF.
035000     IF NOT REQUEST-REJECTED
035100         PERFORM 400-EDIT-DELETE-BALANCE
035200     END-IF.
035300     IF REQUEST-REJECTED
035400         PERFORM 400-WRITE-EXCEPTION-LINE
035500         PERFORM 400-ACCUMULATE-EXCEPTION-TOTALS
035600     ELSE
035700         PERFORM 400-MARK-ACCT-MASTER-DELETED
035800         PERFORM 400-ACCUMULATE-DELETE-TOTALS
035900     END-IF.
036000
036100*-----------------------------------------------------------------
036200* TRANSFER request - TX-1 existence check on both accounts
036300* before either balance is touched, TX-2 no funds check (kept
036400* verbatim - see BUSINESS RULE TX-2, this is intentional).
036500*-----------------------------------------------------------------
036600 300-PROCESS-TRANSFER-REQUEST.
036700     MOVE "N" TO REQUEST-REJECTED-SW.
036800     MOVE SPACES TO EXCEPTION-REASON.
036900     PERFORM 400-FIND-TRANSFER-ACCOUNTS.
037000     IF REQUEST-REJECTED
037100         PERFORM 400-WRITE-EXCEPTION-LINE
037200         PERFORM 400-ACCUMULATE-EXCEPTION-TOTALS
037300     ELSE
037400         PERFORM 400-POST-TRANSFER-TO-MASTERS
037500         PERFORM 400-WRITE-TRANSFER-JRNL
037600         PERFORM 400-ACCUMULATE-TRANSFER-TOTALS
037700     END-IF.
037800
037900*-----------------------------------------------------------------
038000* REQ-TYPE is none of the four known values.
038100*-----------------------------------------------------------------
038200 300-PROCESS-UNKNOWN-REQUEST.
038300     MOVE "Unrecognized request type" TO EXCEPTION-REASON.
038400     PERFORM 400-WRITE-EXCEPTION-LINE.
038500     PERFORM 400-ACCUMULATE-EXCEPTION-TOTALS.
038600
038700*-----------------------------------------------------------------
038800* Print the five trailer lines and close the files.
038900*-----------------------------------------------------------------
039000 300-PRINT-TOTALS-TRAILER.
039100     PERFORM 400-PRINT-CREATE-TOTAL-LINE.
039200     PERFORM 400-PRINT-DEPOSIT-TOTAL-LINE.
039300     PERFORM 400-PRINT-DELETE-TOTAL-LINE.
039400     PERFORM 400-PRINT-TRANSFER-TOTAL-LINE.
039500     PERFORM 400-PRINT-EXCEPTION-TOTAL-LINE.
039600
039700*-----------------------------------------------------------------
039800 300-CLOSE-ALL-FILES.
039900     CLOSE   ACCTMAST-FILE
040000             POSTREQ-FILE
040100             TXNJRNL-FILE
040200             EXCRPT-FILE.
040300
040400******************************************************************
040500* BUSINESS RULES AC-1, AC-2, AU-1 - the three CREATE-request edits,
040600* run in the same fixed order the old branch-terminal registration
040700* screen tabbed its fields in - first rejection drops the record
040800* straight out of the range (CR4810).
040900*-----------------------------------------------------------------
041000 400-EDIT-CREATE-REQUEST.
041100     PERFORM 410-EDIT-ACCT-TYPE.
041200     IF REQUEST-REJECTED
041300         GO TO 400-EDIT-CREATE-REQUEST-EXIT
041400     END-IF.
041500     PERFORM 410-EDIT-INITIAL-DEPOSIT.
041600     IF REQUEST-REJECTED
041700         GO TO 400-EDIT-CREATE-REQUEST-EXIT
041800     END-IF.
041900     PERFORM 410-EDIT-NEW-PASSWORD.
042000
042100 400-EDIT-CREATE-REQUEST-EXIT.
042200     EXIT.
042300
042400*-----------------------------------------------------------------
042500* BUSINESS RULE AC-1 - account type must be exactly Savings or
042600* Checking.
042700*-----------------------------------------------------------------
042800 410-EDIT-ACCT-TYPE.
042900     IF REQ-ACCT-TYPE NOT = "Savings" AND
043000        REQ-ACCT-TYPE NOT = "Checking"
043100         MOVE "Y" TO REQUEST-REJECTED-SW
043200         MOVE "Account type must be Savings or Checking"
043300             TO EXCEPTION-REASON
043400     END-IF.
043500
043600*-----------------------------------------------------------------
043700* BUSINESS RULE AC-2 - initial deposit must not be negative.
043800*-----------------------------------------------------------------
043900 410-EDIT-INITIAL-DEPOSIT.
044000     IF REQ-INITIAL-DEPOSIT < 0
044100         MOVE "Y" TO REQUEST-REJECTED-SW
044200         MOVE "Initial deposit may not be negative"
044300             TO EXCEPTION-REASON
044400     END-IF.
044500
044600*-----------------------------------------------------------------
044700* BUSINESS RULE AU-1 - password strength, only when the request
044800* carries a new password.  Delegated to subprogram PWDCHK, which
044900* carries the five ordered checks.
045000*-----------------------------------------------------------------
045100 410-EDIT-NEW-PASSWORD.                                           CR4810
045200     IF REQ-NEW-PASSWORD NOT = SPACES
045300         MOVE REQ-NEW-PASSWORD TO LS-PASSWORD
045400         CALL "PWDCHK" USING PWDCHK-PARAMETERS
045500         IF LS-PASSWORD-REJECTED
045600             MOVE "Y" TO REQUEST-REJECTED-SW
045700             MOVE LS-REJECT-REASON TO EXCEPTION-REASON
045800         END-IF
045900     END-IF.
046000
046100*-----------------------------------------------------------------
046200* BUSINESS RULE AC-3 - "SEC" || user id || "-" || an 8-digit
046300* zero-padded run-sequence counter, in place of the source
046400* system's random UUID fragment (COBOL has no UUID generator).
046500*-----------------------------------------------------------------
046600 400-GENERATE-ACCT-NUMBER.                                        CR4810  
046700     ADD 1 TO ACCT-SEQ-NBR.
046800     MOVE ACCT-SEQ-NBR TO ACCT-SEQ-DISPLAY.
046900     MOVE SPACES TO NEW-ACCT-NUMBER.
047000     STRING "SEC"               DELIMITED BY SIZE
047100            REQ-USER-ID         DELIMITED BY SIZE
047200            "-"                 DELIMITED BY SIZE
047300            ACCT-SEQ-DISPLAY DELIMITED BY SIZE
047400         INTO NEW-ACCT-NUMBER.
047500
047600*-----------------------------------------------------------------
047700* Assign the next ACCT-ID, build the new master record and write
047800* it to the relative file.
047900*-----------------------------------------------------------------
048000 400-WRITE-NEW-ACCT-MASTER.
048100     MOVE NEXT-ACCT-ID TO ACCT-ID.
048200     ADD 1 TO NEXT-ACCT-ID.
048300     MOVE NEW-ACCT-NUMBER TO ACCT-NUMBER.
048400     MOVE REQ-ACCT-TYPE TO ACCT-TYPE.
048500     MOVE REQ-INITIAL-DEPOSIT TO ACCT-BALANCE.
048600     MOVE REQ-USER-ID TO ACCT-USER-ID.
048700     MOVE RUN-DATE-CCYYMMDD TO ACCT-CREATED-DATE.
048800     MOVE "A" TO ACCT-STATUS-BYTE.
048900     MOVE ACCT-ID TO ACCTMAST-RELKEY.
049000     WRITE ACCT-MASTER-RECORD
049100         INVALID KEY PERFORM 400-DISPLAY-ACCTMAST-WRITE-ERROR
049200     END-WRITE.
049300
049400*-----------------------------------------------------------------
049500* Initial-deposit credit to the journal - only written when the
049600* opening deposit is greater than zero.
049700*-----------------------------------------------------------------
049800 400-WRITE-INITIAL-DEPOSIT-JRNL.
049900     ADD 1 TO NEXT-TXN-ID.
050000     MOVE NEXT-TXN-ID TO TXN-ID.
050100     MOVE 0 TO TXN-SOURCE-ACCT-ID.
050200     MOVE ACCT-ID TO TXN-DEST-ACCT-ID.
050300     MOVE REQ-INITIAL-DEPOSIT TO TXN-AMOUNT.
050400     MOVE "Initial deposit" TO TXN-DESCRIPTION.
050500     MOVE RUN-DATE-CCYYMMDD TO TXN-DATE.
050600     WRITE TXN-JOURNAL-RECORD.
050700
050800*-----------------------------------------------------------------
050900* Random read of the destination account by relative key.
051000* A logically-closed account is treated as not found (CR-4488).
051100*-----------------------------------------------------------------
051200 400-FIND-DEST-ACCOUNT.
051300     MOVE "N" TO DEST-FOUND-SW.
051400     MOVE REQ-DEST-ACCT-ID TO ACCTMAST-RELKEY.
051500     READ ACCTMAST-FILE
051600         INVALID KEY
051700             CONTINUE
051800         NOT INVALID KEY
051900             IF ACCT-IS-ACTIVE
052000                 MOVE "Y" TO DEST-FOUND-SW
052100             END-IF
052200     END-READ.
052300
052400*-----------------------------------------------------------------
052500* BUSINESS RULE AC-4 - deposit amount must be greater than zero.
052600*-----------------------------------------------------------------
052700 400-EDIT-DEPOSIT-AMOUNT.
052800     IF REQ-AMOUNT NOT > 0
052900         MOVE "Y" TO REQUEST-REJECTED-SW
053000         MOVE "Deposit amount must be greater than zero"
053100             TO EXCEPTION-REASON
053200     END-IF.
053300
053400*-----------------------------------------------------------------
053500* ACCT-MASTER-RECORD still holds the account read by
053600* 400-FIND-DEST-ACCOUNT, so the ADD and REWRITE go straight back
053700* to the same relative record.
053800*-----------------------------------------------------------------
053900 400-POST-DEPOSIT-TO-MASTER.
054000     ADD REQ-AMOUNT TO ACCT-BALANCE.
054100     REWRITE ACCT-MASTER-RECORD
054200         INVALID KEY PERFORM 400-DISPLAY-ACCTMAST-REWRITE-ERROR
054300     END-REWRITE.
054400
054500*-----------------------------------------------------------------
054600 400-WRITE-DEPOSIT-JRNL.
054700     ADD 1 TO NEXT-TXN-ID.
054800     MOVE NEXT-TXN-ID TO TXN-ID.
054900     MOVE 0 TO TXN-SOURCE-ACCT-ID.
055000     MOVE REQ-DEST-ACCT-ID TO TXN-DEST-ACCT-ID.
055100     MOVE REQ-AMOUNT TO TXN-AMOUNT.
055200     MOVE REQ-DESCRIPTION TO TXN-DESCRIPTION.
055300     MOVE RUN-DATE-CCYYMMDD TO TXN-DATE.
055400     WRITE TXN-JOURNAL-RECORD.
055500
055600*-----------------------------------------------------------------
055700* Random read of the source account for a DELETE request.
055800*-----------------------------------------------------------------
055900 400-FIND-SOURCE-ACCOUNT.
056000     MOVE "N" TO SOURCE-FOUND-SW.
056100     MOVE REQ-SOURCE-ACCT-ID TO ACCTMAST-RELKEY.
056200     READ ACCTMAST-FILE
056300         INVALID KEY
056400             CONTINUE
056500         NOT INVALID KEY
056600             IF ACCT-IS-ACTIVE
056700                 MOVE "Y" TO SOURCE-FOUND-SW
056800             END-IF
056900     END-READ.
057000
057100*-----------------------------------------------------------------
057200* BUSINESS RULE AC-5 - balance must be exactly zero to delete.
057300*-----------------------------------------------------------------
057400 400-EDIT-DELETE-BALANCE.
057500     IF ACCT-BALANCE NOT = 0
057600         MOVE "Y" TO REQUEST-REJECTED-SW
057700         MOVE "Account balance must be zero to delete"
057800             TO EXCEPTION-REASON
057900     END-IF.
058000
058100*-----------------------------------------------------------------
058200* Logical delete only - the relative record stays in place so
058300* ACCT-ID numbering is never reused (CR-4401).
058400*-----------------------------------------------------------------
058500 400-MARK-ACCT-MASTER-DELETED.
058600     MOVE "D" TO ACCT-STATUS-BYTE.
058700     REWRITE ACCT-MASTER-RECORD
058800         INVALID KEY PERFORM 400-DISPLAY-ACCTMAST-REWRITE-ERROR
058900     END-REWRITE.
059000
059100*-----------------------------------------------------------------
059200* BUSINESS RULE TX-1 - both accounts must exist and be active
059300* before either balance is touched.  The balances are saved off
059400* to working storage because both accounts share the one
059500* ACCTMAST-FILE record buffer.
059600*-----------------------------------------------------------------
059700 400-FIND-TRANSFER-ACCOUNTS.
059800     MOVE "N" TO SOURCE-FOUND-SW.
059900     MOVE "N" TO DEST-FOUND-SW.
060000     MOVE REQ-SOURCE-ACCT-ID TO ACCTMAST-RELKEY.
060100     READ ACCTMAST-FILE
060200         INVALID KEY
060300             CONTINUE
060400         NOT INVALID KEY
060500             IF ACCT-IS-ACTIVE
060600                 MOVE "Y" TO SOURCE-FOUND-SW
060700                 MOVE ACCT-BALANCE TO TRANS-SRC-BALANCE
060800             END-IF
060900     END-READ.
061000     MOVE REQ-DEST-ACCT-ID TO ACCTMAST-RELKEY.
061100     READ ACCTMAST-FILE
061200         INVALID KEY
061300             CONTINUE
061400         NOT INVALID KEY
061500             IF ACCT-IS-ACTIVE
061600                 MOVE "Y" TO DEST-FOUND-SW
061700                 MOVE ACCT-BALANCE TO TRANS-DEST-BALANCE
061800             END-IF
061900     END-READ.
062000     IF (NOT SOURCE-FOUND) OR (NOT DEST-FOUND)
062100         MOVE "Y" TO REQUEST-REJECTED-SW
062200         MOVE "Source or destination account not found"
062300             TO EXCEPTION-REASON
062400     END-IF.
062500
062600*-----------------------------------------------------------------
062700* BUSINESS RULE TX-2 - no sufficient-funds check, by design.
062800* Negative source balances are allowed to result - this matches
062900* the old terminal transaction verbatim and is not to be "fixed".
063000*-----------------------------------------------------------------
063100 400-POST-TRANSFER-TO-MASTERS.
063200     SUBTRACT REQ-AMOUNT FROM TRANS-SRC-BALANCE.
063300     ADD      REQ-AMOUNT TO   TRANS-DEST-BALANCE.
063400     MOVE REQ-SOURCE-ACCT-ID TO ACCTMAST-RELKEY.
063500     READ ACCTMAST-FILE
063600         INVALID KEY PERFORM 400-DISPLAY-ACCTMAST-READ-ERROR
063700     END-READ.
063800     MOVE TRANS-SRC-BALANCE TO ACCT-BALANCE.
063900     REWRITE ACCT-MASTER-RECORD
064000         INVALID KEY PERFORM 400-DISPLAY-ACCTMAST-REWRITE-ERROR
064100     END-REWRITE.
064200     MOVE REQ-DEST-ACCT-ID TO ACCTMAST-RELKEY.
064300     READ ACCTMAST-FILE
064400         INVALID KEY PERFORM 400-DISPLAY-ACCTMAST-READ-ERROR
064500     END-READ.
064600     MOVE TRANS-DEST-BALANCE TO ACCT-BALANCE.
064700     REWRITE ACCT-MASTER-RECORD
064800         INVALID KEY PERFORM 400-DISPLAY-ACCTMAST-REWRITE-ERROR
064900     END-REWRITE.
065000
065100*-----------------------------------------------------------------
065200 400-WRITE-TRANSFER-JRNL.
065300     ADD 1 TO NEXT-TXN-ID.
065400     MOVE NEXT-TXN-ID TO TXN-ID.
065500     MOVE REQ-SOURCE-ACCT-ID TO TXN-SOURCE-ACCT-ID.
065600     MOVE REQ-DEST-ACCT-ID TO TXN-DEST-ACCT-ID.
065700     MOVE REQ-AMOUNT TO TXN-AMOUNT.
065800     MOVE REQ-DESCRIPTION TO TXN-DESCRIPTION.
065900     MOVE RUN-DATE-CCYYMMDD TO TXN-DATE.
066000     WRITE TXN-JOURNAL-RECORD.
066100
066200*-----------------------------------------------------------------
066300* One exception-report detail line for any rejected request,
066400* whatever the rule that rejected it.
066500*-----------------------------------------------------------------
066600 400-WRITE-EXCEPTION-LINE.
066700     MOVE REQ-TYPE TO EXC-REQ-TYPE.
066800     EVALUATE TRUE
066900         WHEN REQ-IS-TRANSFER
067000             MOVE REQ-SOURCE-ACCT-ID TO EXC-SOURCE-ACCT-ID
067100             MOVE REQ-DEST-ACCT-ID   TO EXC-DEST-ACCT-ID
067200         WHEN REQ-IS-DEPOSIT
067300             MOVE 0                  TO EXC-SOURCE-ACCT-ID
067400             MOVE REQ-DEST-ACCT-ID   TO EXC-DEST-ACCT-ID
067500         WHEN REQ-IS-DELETE
067600             MOVE REQ-SOURCE-ACCT-ID TO EXC-SOURCE-ACCT-ID
067700             MOVE 0                  TO EXC-DEST-ACCT-ID
067800         WHEN OTHER
067900             MOVE 0                  TO EXC-SOURCE-ACCT-ID
068000             MOVE 0                  TO EXC-DEST-ACCT-ID
068100     END-EVALUATE.
068200     MOVE EXCEPTION-REASON TO EXC-REASON.
068300     WRITE EXCEPTION-REPORT-RECORD.
068400
068500*-----------------------------------------------------------------
068600 400-ACCUMULATE-CREATE-TOTALS.
068700     ADD 1 TO CREATE-COUNT.
068800
068900*-----------------------------------------------------------------
069000 400-ACCUMULATE-DEPOSIT-TOTALS.
069100     ADD 1 TO DEPOSIT-COUNT.
069200     ADD REQ-AMOUNT TO DEPOSIT-TOTAL.
069300
069400*-----------------------------------------------------------------
069500 400-ACCUMULATE-DELETE-TOTALS.
069600     ADD 1 TO DELETE-COUNT.
069700
069800*-----------------------------------------------------------------
069900 400-ACCUMULATE-TRANSFER-TOTALS.
070000     ADD 1 TO TRANSFER-COUNT.
070100     ADD REQ-AMOUNT TO TRANSFER-TOTAL.
070200
070300*-----------------------------------------------------------------
070400 400-ACCUMULATE-EXCEPTION-TOTALS.
070500     ADD 1 TO EXCEPTION-COUNT.
070600
070700*-----------------------------------------------------------------
070800 400-PRINT-CREATE-TOTAL-LINE.
070900     MOVE "CREATE"            TO EXC-TOT-TYPE-O.
071000     MOVE CREATE-COUNT     TO EXC-TOT-COUNT-O.
071100     MOVE 0                   TO EXC-TOT-AMOUNT-O.
071200     WRITE EXCEPTION-REPORT-RECORD FROM EXC-TOTAL-AMOUNT-LINE.
071300
071400*-----------------------------------------------------------------
071500 400-PRINT-DEPOSIT-TOTAL-LINE.
071600     MOVE "DEPOSIT"           TO EXC-TOT-TYPE-O.
071700     MOVE DEPOSIT-COUNT    TO EXC-TOT-COUNT-O.
071800     MOVE DEPOSIT-TOTAL    TO EXC-TOT-AMOUNT-O.
071900     WRITE EXCEPTION-REPORT-RECORD FROM EXC-TOTAL-AMOUNT-LINE.
072000
072100*-----------------------------------------------------------------
072200 400-PRINT-DELETE-TOTAL-LINE.
072300     MOVE "DELETE"            TO EXC-TOT-TYPE-O.
072400     MOVE DELETE-COUNT     TO EXC-TOT-COUNT-O.
072500     MOVE 0                   TO EXC-TOT-AMOUNT-O.
072600     WRITE EXCEPTION-REPORT-RECORD FROM EXC-TOTAL-AMOUNT-LINE.
072700
072800*-----------------------------------------------------------------
072900 400-PRINT-TRANSFER-TOTAL-LINE.
073000     MOVE "TRANSFER"          TO EXC-TOT-TYPE-O.
073100     MOVE TRANSFER-COUNT   TO EXC-TOT-COUNT-O.
073200     MOVE TRANSFER-TOTAL   TO EXC-TOT-AMOUNT-O.
073300     WRITE EXCEPTION-REPORT-RECORD FROM EXC-TOTAL-AMOUNT-LINE.
073400
073500*-----------------------------------------------------------------
073600 400-PRINT-EXCEPTION-TOTAL-LINE.
073700     MOVE "EXCEPTIONS"        TO EXC-TOT-EXC-TYPE-O.
073800     MOVE EXCEPTION-COUNT  TO EXC-TOT-EXC-COUNT-O.
073900     WRITE EXCEPTION-REPORT-RECORD FROM EXC-TOTAL-COUNT-ONLY-LINE.
074000
074100*-----------------------------------------------------------------
074200* DP center problem-determination trace - UPSI-0 on means every
074300* request read is echoed to the job log (CR-4822).
074400*-----------------------------------------------------------------
074500 400-TRACE-REQUEST-IF-ON.                                         CR4822  
074600     IF ACCTPOST-TRACE-ON
074700         DISPLAY "TRACE: " REQ-TYPE " " REQ-SOURCE-ACCT-ID
074800                 " " REQ-DEST-ACCT-ID
074900     END-IF.
075000
075100*-----------------------------------------------------------------
075200 400-DISPLAY-ACCTMAST-WRITE-ERROR.
075300     DISPLAY "ACCTMAST WRITE ERROR, STATUS = " ACCTMAST-STATUS.
075400
075500*-----------------------------------------------------------------
075600 400-DISPLAY-ACCTMAST-REWRITE-ERROR.
075700     DISPLAY "ACCTMAST REWRITE ERROR, STATUS = "
075800             ACCTMAST-STATUS.
075900
076000*-----------------------------------------------------------------
076100 400-DISPLAY-ACCTMAST-READ-ERROR.
076200     DISPLAY "ACCTMAST READ ERROR, STATUS = " ACCTMAST-STATUS.
