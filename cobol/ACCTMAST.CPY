000100******************************************************************
000200* COPYBOOK    ACCTMAST
000300* RECORD       ACCT-MASTER-RECORD
000400*
000500* Account master record for the CentralBank deposit-account
000600* ledger.  One occurrence per account, keyed by ACCT-ID, which
000700* also drives the relative record number on the ACCTMAST file
000800* (see ACCTPOST FILE-CONTROL - relative key is built from this
000900* same ACCT-ID, account numbers are assigned by the posting run
001000* itself, they are never re-used after a DELETE).
001100*
001200* Maintenance history
001300*-----------------------------------------------------------------
001400*   2015-06-02  R.ALDANA    Initial layout, lifted off the old
001500*                           ACCTMAST VSAM KSDS used by the teller
001600*                           subsystem (request CR-4401).
001700*   2015-09-14  R.ALDANA    Added ACCT-STATUS-BYTE and the 88s -
001800*                           deletes were going physical, audit
001900*                           wanted a logical delete instead
002000*                           (CR-4488).
002100*   1998-11-30  T.OKONKWO   Y2K remediation - ACCT-CREATED-DATE
002200*                           widened to CCYYMMDD, old YYMMDD copy
002300*                           renamed out of the record (CR-5213).
002400*   2003-04-21  T.OKONKWO   Added the REDEFINES break-out of the
002500*                           created-date into CC/YY/MM/DD for the
002600*                           statistics extract (CR-5390).
002700*   2011-01-18  M.PRUITT    ACCT-BALANCE converted from signed
002800*                           zoned to COMP-3 to match the new
002900*                           general-ledger interface file spec
003000*                           (CR-5944).
003100*-----------------------------------------------------------------
003200******************************************************************
003300 01  ACCT-MASTER-RECORD.
003400*    ---------------------------------------------------------
003500*    Surrogate account id.  Assigned sequentially by ACCTPOST
003600*    starting at 1 - this is also the relative record number on
003700*    the ACCTMAST file, see ACCTMAST-RELKEY in ACCTPOST.
003800*    ---------------------------------------------------------
003900     05  ACCT-ID                     PIC 9(09).
004000*    ---------------------------------------------------------
004100*    Unique account number, format SECnnnnn-XXXXXXXX - see
004200*    ACCTPOST BUSINESS RULE AC-3 for how the suffix is built.
004300*    ---------------------------------------------------------
004400     05  ACCT-NUMBER                 PIC X(36).
004500*    ---------------------------------------------------------
004600*    "Savings" or "Checking" only - edited at CREATE time,
004700*    never changed afterward.
004800*    ---------------------------------------------------------
004900     05  ACCT-TYPE                   PIC X(20).
005000*    ---------------------------------------------------------
005100*    Current ledger balance, two decimal places.  Plain ADD and
005200*    SUBTRACT only - no ROUNDED, per AC note on exact arithmetic.
005300*    ---------------------------------------------------------
005400     05  ACCT-BALANCE                PIC S9(15)V99 COMP-3.
005500*    ---------------------------------------------------------
005600*    Owning user id, carried straight through from the request
005700*    record on CREATE.
005800*    ---------------------------------------------------------
005900     05  ACCT-USER-ID                PIC 9(09).
006000*    ---------------------------------------------------------
006100*    Date the account was opened, CCYYMMDD.
006200*    ---------------------------------------------------------
006300     05  ACCT-CREATED-DATE           PIC 9(08).
006400     05  ACCT-CREATED-DATE-R REDEFINES ACCT-CREATED-DATE.
006500         10  ACCT-CR-DATE-CC         PIC 9(02).
006600         10  ACCT-CR-DATE-YY         PIC 9(02).
006700         10  ACCT-CR-DATE-MM         PIC 9(02).
006800         10  ACCT-CR-DATE-DD         PIC 9(02).
006900*    ---------------------------------------------------------
007000*    Logical-delete indicator (CR-4488) - an account is never
007100*    physically removed from ACCTMAST, DELETE just flips this
007200*    byte so the relative-record numbering stays stable.
007300*    ---------------------------------------------------------
007400     05  ACCT-STATUS-BYTE            PIC X(01) VALUE "A".
007500         88  ACCT-IS-ACTIVE                    VALUE "A".
007600         88  ACCT-IS-CLOSED                    VALUE "D".
007700     05  FILLER                      PIC X(10).
