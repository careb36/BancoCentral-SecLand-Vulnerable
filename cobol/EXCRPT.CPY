000100******************************************************************
000200* COPYBOOK    EXCRPT
000300* RECORD       EXCEPTION-REPORT-RECORD
000400*
000500* FD-level buffer for the exception report file - one line per
000600* rejected posting request.  The totals-trailer print lines that
000700* follow the detail lines live in copybook EXCTOT, moved into
000800* this same buffer with WRITE ... FROM at end of run.
000900*
001000* Maintenance history
001100*-----------------------------------------------------------------
001200*   2016-02-09  R.ALDANA    Initial columnar layout (CR-4777).
001300*-----------------------------------------------------------------
001400******************************************************************
001500 01  EXCEPTION-REPORT-RECORD.
001600*    ---------------------------------------------------------
001700*    Columns  1-10 - request type that failed.
001800*    ---------------------------------------------------------
001900     05  EXC-REQ-TYPE                PIC X(10).
002000     05  FILLER                      PIC X(01).
002100*    ---------------------------------------------------------
002200*    Columns 12-20 - related source account id, if any.
002300*    ---------------------------------------------------------
002400     05  EXC-SOURCE-ACCT-ID          PIC 9(09).
002500     05  FILLER                      PIC X(01).
002600*    ---------------------------------------------------------
002700*    Columns 22-30 - related destination account id, if any.
002800*    ---------------------------------------------------------
002900     05  EXC-DEST-ACCT-ID            PIC 9(09).
003000     05  FILLER                      PIC X(01).
003100*    ---------------------------------------------------------
003200*    Columns 32-91 - rejection reason text.
003300*    ---------------------------------------------------------
003400     05  EXC-REASON                  PIC X(60).
