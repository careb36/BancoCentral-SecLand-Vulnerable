000100******************************************************************
000200* COPYBOOK    POSTREQ
000300* RECORD       POST-REQUEST-RECORD
000400*
000500* One input posting request per record, in arrival order.  This
000600* is the batch equivalent of one teller-channel request off the
000700* old online posting queue - CREATE, DEPOSIT, TRANSFER or DELETE.
000800* Only the fields the request type actually uses are meaningful;
000900* the rest arrive zero/blank and are ignored by ACCTPOST.
001000*
001100* Maintenance history
001200*-----------------------------------------------------------------
001300*   2016-02-09  R.ALDANA    Initial layout for the overnight
001400*                           posting conversion off the branch
001500*                           terminal network (CR-4777).
001600*   2016-05-20  R.ALDANA    Added REQ-NEW-PASSWORD - new-account
001700*                           requests now carry the registration
001800*                           password so the batch run can apply
001900*                           the same strength edit the teller
002000*                           front end used to enforce (CR-4810).
002100*   1999-02-11  T.OKONKWO   Y2K - no date field on this record,
002200*                           confirmed no remediation needed,
002300*                           noted here per audit request
002400*                           (CR-5214).
002500*-----------------------------------------------------------------
002600******************************************************************
002700 01  POST-REQUEST-RECORD.
002800*    ---------------------------------------------------------
002900*    CREATE, DEPOSIT, TRANSFER or DELETE.
003000*    ---------------------------------------------------------
003100     05  REQ-TYPE                    PIC X(10).
003200         88  REQ-IS-CREATE                     VALUE "CREATE".
003300         88  REQ-IS-DEPOSIT                    VALUE "DEPOSIT".
003400         88  REQ-IS-TRANSFER                   VALUE "TRANSFER".
003500         88  REQ-IS-DELETE                     VALUE "DELETE".
003600*    ---------------------------------------------------------
003700*    CREATE only - the new account's owning user id.
003800*    ---------------------------------------------------------
003900     05  REQ-USER-ID                 PIC 9(09).
004000*    ---------------------------------------------------------
004100*    CREATE only - "Savings" or "Checking".
004200*    ---------------------------------------------------------
004300     05  REQ-ACCT-TYPE               PIC X(20).
004400*    ---------------------------------------------------------
004500*    CREATE only - opening deposit, must be >= zero.
004600*    ---------------------------------------------------------
004700     05  REQ-INITIAL-DEPOSIT         PIC S9(15)V99 COMP-3.
004800*    ---------------------------------------------------------
004900*    DEPOSIT/TRANSFER/DELETE - the account being acted on.
005000*    Zero means "none" on a DEPOSIT request.
005100*    ---------------------------------------------------------
005200     05  REQ-SOURCE-ACCT-ID          PIC 9(09).
005300*    ---------------------------------------------------------
005400*    TRANSFER - destination account.  DEPOSIT - the account
005500*    credited (the teller screen only had one account field for
005600*    a deposit, it is carried here).
005700*    ---------------------------------------------------------
005800     05  REQ-DEST-ACCT-ID            PIC 9(09).
005900*    ---------------------------------------------------------
006000*    DEPOSIT/TRANSFER - amount posted.
006100*    ---------------------------------------------------------
006200     05  REQ-AMOUNT                  PIC S9(15)V99 COMP-3.
006300*    ---------------------------------------------------------
006400*    Free-text memo, truncated to 40 on the way in.
006500*    ---------------------------------------------------------
006600     05  REQ-DESCRIPTION             PIC X(40).
006700*    ---------------------------------------------------------
006800*    CREATE only, and only when the request also registers a
006900*    new user - candidate password, edited under AU-1.
007000*    ---------------------------------------------------------
007100     05  REQ-NEW-PASSWORD            PIC X(40).                   CR4810  
007200     05  FILLER                      PIC X(08).
