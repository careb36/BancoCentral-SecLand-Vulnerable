000100******************************************************************
000200* COPYBOOK    EXCTOT
000300* RECORD       EXC-TOTAL-AMOUNT-LINE / EXC-TOTAL-COUNT-ONLY-LINE
000400*
000500* Final-totals trailer print lines for the exception report -
000600* one EXC-TOTAL-AMOUNT-LINE per REQ-TYPE (format
000700* "TOTAL <type> COUNT=<n> AMOUNT=<amt>"), plus one
000800* EXC-TOTAL-COUNT-ONLY-LINE for the closing
000900* "TOTAL EXCEPTIONS COUNT=<n>" line.  Written to EXCRPT-FILE via
001000* WRITE EXCEPTION-REPORT-RECORD FROM, same as the detail lines.
001100*
001200* Maintenance history
001300*-----------------------------------------------------------------
001400*   2016-06-02  R.ALDANA    Pulled the totals-trailer layouts out
001500*                           of ACCTPOST into their own copybook
001600*                           so the line widths stay in step with
001700*                           EXCRPT (CR-4822).
001800*-----------------------------------------------------------------
001900******************************************************************
002000 01  EXC-TOTAL-AMOUNT-LINE.                                       CR4822  
002100     05  FILLER                      PIC X(06) VALUE "TOTAL ".
002200     05  EXC-TOT-TYPE-O              PIC X(10).
002300     05  FILLER                      PIC X(07) VALUE " COUNT=".
002400     05  EXC-TOT-COUNT-O             PIC ZZZZZZZZ9.
002500     05  FILLER                      PIC X(08) VALUE " AMOUNT=".
002600     05  EXC-TOT-AMOUNT-O            PIC -ZZZZZZZZZZZZZZ9.99.
002700     05  FILLER                      PIC X(32).
002800
002900 01  EXC-TOTAL-COUNT-ONLY-LINE REDEFINES EXC-TOTAL-AMOUNT-LINE.
003000     05  FILLER                      PIC X(06).
003100     05  EXC-TOT-EXC-TYPE-O          PIC X(10).
003200     05  FILLER                      PIC X(07).
003300     05  EXC-TOT-EXC-COUNT-O         PIC ZZZZZZZZ9.
003400     05  FILLER                      PIC X(59).
