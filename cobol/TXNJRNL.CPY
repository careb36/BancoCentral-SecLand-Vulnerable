000100******************************************************************
000200* COPYBOOK    TXNJRNL
000300* RECORD       TXN-JOURNAL-RECORD
000400*
000500* Output transaction journal - one record per posted deposit,
000600* initial-deposit credit, or transfer leg.  Rejected requests do
000700* NOT appear here, they go to the EXCEPTION-REPORT file instead
000800* (see EXCRPT copybook).
000900*
001000* Maintenance history
001100*-----------------------------------------------------------------
001200*   2016-02-09  R.ALDANA    Initial layout (CR-4777).
001300*   2016-06-02  R.ALDANA    TXN-ID made a run-assigned sequential
001400*                           number instead of carrying the old
001500*                           online transaction's DB identity
001600*                           column forward - batch run owns its
001700*                           own numbering now (CR-4822).
001800*-----------------------------------------------------------------
001900******************************************************************
002000 01  TXN-JOURNAL-RECORD.
002100*    ---------------------------------------------------------
002200*    Sequential id assigned by this run, starting at 1.
002300*    ---------------------------------------------------------
002400     05  TXN-ID                      PIC 9(09).                   CR4822  
002500*    ---------------------------------------------------------
002600*    Zero = external/none (an initial deposit or a DEPOSIT
002700*    request has no source account).
002800*    ---------------------------------------------------------
002900     05  TXN-SOURCE-ACCT-ID          PIC 9(09).
003000     05  TXN-DEST-ACCT-ID            PIC 9(09).
003100     05  TXN-AMOUNT                  PIC S9(15)V99 COMP-3.
003200     05  TXN-DESCRIPTION             PIC X(40).
003300*    ---------------------------------------------------------
003400*    Posting date, CCYYMMDD, taken from the run date.
003500*    ---------------------------------------------------------
003600     05  TXN-DATE                    PIC 9(08).
003700     05  TXN-DATE-R REDEFINES TXN-DATE.
003800         10  TXN-DT-CC               PIC 9(02).
003900         10  TXN-DT-YY               PIC 9(02).
004000         10  TXN-DT-MM               PIC 9(02).
004100         10  TXN-DT-DD               PIC 9(02).
004200     05  FILLER                      PIC X(06).
